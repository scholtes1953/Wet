      ************************************************************
      * FECHA       : 03/04/2024                                 *
      * PROGRAMADOR : ERICK RAMIREZ (PEDR)                       *
      * APLICACION  : BANCA DE INVERSION / DERIVADOS CLIMATICOS  *
      * PROGRAMA    : RAINMSA1                                   *
      * TIPO        : BATCH                                      *
      * DESCRIPCION : EXTRAE DE LOS ARCHIVOS DE REFERENCIA       *
      *             : CLIMATICA DE EE.UU. (ESTACIONES WBAN,      *
      *             : CONDADOS CSA/CBSA Y LLUVIA HORARIA) LA     *
      *             : PRECIPITACION DIURNA ACUMULADA POR AREA    *
      *             : METROPOLITANA (MSA), PARA ALIMENTAR EL     *
      *             : MODELO DE DERIVADOS CLIMATICOS DE BANCA DE *
      *             : INVERSION                                  *
      * ARCHIVOS    : WBANMST=E,CSACOUN=E,CBSAPOP=E,             *
      *             : PRECIPO=E,PPLINCH=S                        *
      * ACCION (ES) : E=EXTRAE, S=SALIDA REPORTE                 *
      * INSTALADO   : DD/MM/AAAA                                 *
      * BPM/RATIONAL: 241390                                     *
      * NOMBRE      : EXTRACCION LLUVIA DIURNA/MSA               *
      * DESCRIPCION : MANTENIMIENTO                              *
      ************************************************************
      *         H I S T O R I A L   D E   C A M B I O S          *
      ************************************************************
      * 14/03/1989 JCV  TCKT-00145  PROGRAMA ORIGINAL: EXTRACCION
      *                             DE SALDOS DIARIOS DE CUENTAS
      *                             DE AHORRO EN LOTE NOCTURNO
      *                             PARA LA GERENCIA FINANCIERA.
      * 02/08/1990 JCV  TCKT-00271  SE AGREGA TOTAL POR SUCURSAL.
      * 19/11/1991 RFM  TCKT-00389  CORRIGE TRUNCAMIENTO DE SALDOS
      *                             MAYORES A Q999,999.99.
      * 23/06/1993 RFM  TCKT-00512  SE ELIMINA REPORTE IMPRESO,
      *                             SOLO CINTA.
      * 30/01/1995 LHC  TCKT-00698  AJUSTE DE FORMATO DE FECHA EN
      *                             ENCABEZADO.
      * 11/09/1996 LHC  TCKT-00802  SE AGREGA VALIDACION DE
      *                             ARCHIVO VACIO.
      * 04/12/1998 LHC  TCKT-00915  AMPLIACION DE CAMPO DE FECHA A
      *                             4 DIGITOS DE ANIO (PROYECTO
      *                             Y2K) EN LAS AREAS DE TRABAJO
      *                             DE FECHA.
      * 18/02/1999 EOR  TCKT-00944  PRUEBAS FINALES Y2K, SIN
      *                             HALLAZGOS.
      * 07/07/2001 EOR  TCKT-01102  PROGRAMA PASA A SER DE BAJA,
      *                             SUSTITUIDO POR EL NUEVO
      *                             SISTEMA DE AHORROS EN LINEA.
      *                             FUENTE CONSERVADA COMO BASE.
      * 23/05/2022 PEDR TCCP-9140  SE REUTILIZA EL ESQUELETO DEL
      *                            PROGRAMA PARA UN NUEVO
      *                            REQUERIMIENTO DE BANCA DE
      *                            INVERSION: LLUVIA DIURNA POR
      *                            MSA. SE ELIMINA TODA LA LOGICA
      *                            DE AHORROS.
      * 14/06/2022 PEDR TCCP-9140  SE AGREGAN TABLAS WBAN Y
      *                            CSA/CBSA Y EL CRUCE POR
      *                            CONDADO|ESTADO.
      * 29/06/2022 PEDR TCCP-9140  SE AGREGA EXTRACCION DE
      *                            POBLACION POR MSA (SOLO SE
      *                            CONSERVA EL VALOR 2012).
      * 11/07/2022 PEDR TCCP-9140  SE AGREGA EL REPORTE
      *                            PEOPLEINCHES.CSV Y LA RUTINA DE
      *                            NOTACION CIENTIFICA.
      * 19/07/2022 PEDR TCCP-9140  PASE A PRODUCCION.
      * 02/02/2024 PEDR TCCP-9987  SE CORRIGE NORMALIZACION DE
      *                            CONDADO CUANDO EL NOMBRE YA
      *                            VIENE SIN EL SUFIJO COUNTY.
      * 05/02/2024 PEDR TCCP-9987  PASE A PRODUCCION DE LA
      *                            CORRECCION.
      * 18/03/2024 PEDR TCCP-10245 SE QUITA EL CRUCE INDEBIDO DE
      *                            LA LLUVIA ACUMULADA CONTRA LA
      *                            POBLACION EXTRAPOLADA (TABLA 3)
      *                            EN PEOPLEINCHES.CSV; EL VALOR
      *                            DE LLUVIA-PERSONAS DEBE SER LA
      *                            LLUVIA SOLA, SIN MULTIPLICAR.
      *                            TAMBIEN SE QUITA EL FILTRO POR
      *                            TABLA-ENCONTRADO DE POBLACION:
      *                            TODO MSA RESUELTO EN LA TABLA 4
      *                            SALE EN EL REPORTE, TENGA O NO
      *                            POBLACION ASOCIADA.
      * 20/03/2024 PEDR TCCP-10245 PASE A PRODUCCION DE LA
      *                            CORRECCION.
      * 25/03/2024 PEDR TCCP-10512 SE AGREGA EL ENCABEZADO
      *                            "MSA,PeopleInches" QUE
      *                            FALTABA EN PEOPLEINCHES.CSV Y
      *                            SE ARMA EL RENGLON DE DATOS
      *                            DELIMITADO POR COMA CON EL
      *                            NOMBRE DEL MSA ENTRE COMILLAS
      *                            (ANTES SALIA EN COLUMNAS FIJAS
      *                            SIN COMA).
      * 26/03/2024 PEDR TCCP-10512 SE CABLEA COPY PRECIP
      *                            (PCP-WBAN-ID/PCP-HORA/
      *                            PCP-PRECIPITACION/
      *                            PCP-BANDERA-PRECIP) DIRECTO
      *                            AL UNSTRING DE
      *                            201505PRECIP.TXT EN VEZ DE
      *                            AREAS DE TRABAJO SUELTAS.
      * 27/03/2024 PEDR TCCP-10512 SE CAMBIA ABORTA-POR-FILE-
      *                            STATUS POR EL PATRON DE LA
      *                            CASA: CALL 'DEBD1R00' USING
      *                            PROGRAMA, ARCHIVO, ACCION,
      *                            LLAVE Y EL FILE STATUS
      *                            EXTENDIDO, MAS PERFORM
      *                            CIERRA-ARCHIVOS ANTES DE
      *                            STOP RUN (MISMO PATRON DE
      *                            MORAS1.CBL Y MIGRACFS.CBL).
      * 28/03/2024 PEDR TCCP-10512 PASE A PRODUCCION DE LAS
      *                            TRES CORRECCIONES.
      * 01/04/2024 PEDR TCCP-10700 SE CORRIGEN LOS INDICES DE
      *                            COLUMNA DE CARGA-TABLA-MSA-
      *                            LINEA (CSACOUN), CALCULA-
      *                            POBLACION-MSA-LINEA (CBSAPOP)
      *                            Y CARGA-TABLA-WBAN-LINEA
      *                            (WBANMST), QUE LEIAN LAS
      *                            COLUMNAS EQUIVOCADAS DEL
      *                            ARCHIVO REAL Y DEJABAN LA
      *                            TABLA DE MSA SIEMPRE VACIA.
      * 02/04/2024 PEDR TCCP-10700 SE AMPLIA DESARMA-LINEA-CSV
      *                            DE 6 A 10 CAMPOS PARA QUE
      *                            LAS COLUMNAS DE CONDADO Y
      *                            ESTADO DE CSACOUN SEAN
      *                            ALCANZABLES.
      * 03/04/2024 PEDR TCCP-10700 SE QUITA LA NUMERACION DE
      *                            SECUENCIA DE LAS COLUMNAS 1-6;
      *                            EL AREA DE SECUENCIA QUEDA EN
      *                            BLANCO, IGUAL QUE EN MORAS1.CBL
      *                            Y MIGRACFS.CBL.
      * 03/04/2024 PEDR TCCP-10700 PASE A PRODUCCION.
      ************************************************************
       IDENTIFICATION DIVISION.
       PROGRAM-ID.    RAINMSA1.
       AUTHOR.        ERICK RAMIREZ.
       INSTALLATION.  BANCA DE INVERSION.
       DATE-WRITTEN.  14/03/1989.
       DATE-COMPILED. 03/04/2024.
       SECURITY.      CONFIDENCIAL - USO INTERNO UNICAMENTE.
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM.
       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
      *----------------------------------------------------------*
      *   ARCHIVOS DE ENTRADA (REFERENCIA CLIMATICA DE EE.UU.)   *
      *----------------------------------------------------------*
           SELECT WBANMST ASSIGN   TO WBANMST
                  ORGANIZATION     IS LINE SEQUENTIAL
                  FILE STATUS      IS FS-WBANMST
                                       FSE-WBANMST.
           SELECT CSACOUN ASSIGN   TO CSACOUN
                  ORGANIZATION     IS LINE SEQUENTIAL
                  FILE STATUS      IS FS-CSACOUN
                                       FSE-CSACOUN.
           SELECT CBSAPOP ASSIGN   TO CBSAPOP
                  ORGANIZATION     IS LINE SEQUENTIAL
                  FILE STATUS      IS FS-CBSAPOP
                                       FSE-CBSAPOP.
           SELECT PRECIPO ASSIGN   TO PRECIPO
                  ORGANIZATION     IS LINE SEQUENTIAL
                  FILE STATUS      IS FS-PRECIPO
                                       FSE-PRECIPO.
      *----------------------------------------------------------*
      *   ARCHIVO DE SALIDA (REPORTE PARA EL MODELO DE RIESGO)   *
      *----------------------------------------------------------*
           SELECT PPLINCH ASSIGN   TO PPLINCH
                  ORGANIZATION     IS LINE SEQUENTIAL
                  FILE STATUS      IS FS-PPLINCH
                                       FSE-PPLINCH.
       DATA DIVISION.
       FILE SECTION.
      *----------------------------------------------------------*
      *   RENGLON CRUDO DE CADA ARCHIVO DE ENTRADA (SIN PARTIR)  *
      *----------------------------------------------------------*
       FD  WBANMST.
       01  REG-WBANMST              PIC X(200).
       FD  CSACOUN.
       01  REG-CSACOUN              PIC X(300).
       FD  CBSAPOP.
       01  REG-CBSAPOP              PIC X(120).
       FD  PRECIPO.
       01  REG-PRECIPO              PIC X(80).
       FD  PPLINCH.
       01  REG-PPLINCH              PIC X(132).
       WORKING-STORAGE SECTION.
      *----------------------------------------------------------*
      *   LAYOUTS NORMALIZADOS (UN CAMPO POR COLUMNA DEL ARCHIVO)*
      *----------------------------------------------------------*
           COPY WBANMAST.
           COPY CSACOUN.
           COPY CBSAPOP.
           COPY PRECIP.
           COPY PPLINCH.
           COPY STATES.
      *----------------------------------------------------------*
      *   ESTADO DE ARCHIVOS Y AREAS DE CONTROL DE E/S           *
      *----------------------------------------------------------*
       01  FS-WBANMST                PIC 9(02) VALUE ZEROS.
       01  FS-CSACOUN                PIC 9(02) VALUE ZEROS.
       01  FS-CBSAPOP                PIC 9(02) VALUE ZEROS.
       01  FS-PRECIPO                PIC 9(02) VALUE ZEROS.
       01  FS-PPLINCH                PIC 9(02) VALUE ZEROS.
       01  WKS-FS-CICLO               PIC 9(02) COMP VALUE ZERO.
      *----------------------------------------------------------*
      *   FILE STATUS EXTENDIDO Y AREAS DEL CALL 'DEBD1R00'      *
      *   (RUTINA DE LA CASA PARA DOCUMENTAR ERRORES DE E/S)     *
      *----------------------------------------------------------*
       01  WKS-FS-EXTENDIDO.
           02  FSE-WBANMST.
               03  FSE-RETURN         PIC S9(4) COMP-5 VALUE 0.
               03  FSE-FUNCTION       PIC S9(4) COMP-5 VALUE 0.
               03  FSE-FEEDBACK       PIC S9(4) COMP-5 VALUE 0.
           02  FSE-CSACOUN.
               03  FSE-RETURN         PIC S9(4) COMP-5 VALUE 0.
               03  FSE-FUNCTION       PIC S9(4) COMP-5 VALUE 0.
               03  FSE-FEEDBACK       PIC S9(4) COMP-5 VALUE 0.
           02  FSE-CBSAPOP.
               03  FSE-RETURN         PIC S9(4) COMP-5 VALUE 0.
               03  FSE-FUNCTION       PIC S9(4) COMP-5 VALUE 0.
               03  FSE-FEEDBACK       PIC S9(4) COMP-5 VALUE 0.
           02  FSE-PRECIPO.
               03  FSE-RETURN         PIC S9(4) COMP-5 VALUE 0.
               03  FSE-FUNCTION       PIC S9(4) COMP-5 VALUE 0.
               03  FSE-FEEDBACK       PIC S9(4) COMP-5 VALUE 0.
           02  FSE-PPLINCH.
               03  FSE-RETURN         PIC S9(4) COMP-5 VALUE 0.
               03  FSE-FUNCTION       PIC S9(4) COMP-5 VALUE 0.
               03  FSE-FEEDBACK       PIC S9(4) COMP-5 VALUE 0.
           02  FILLER                 PIC X(08).
       01  PROGRAMA                   PIC X(08) VALUE SPACES.
       01  ARCHIVO                    PIC X(08) VALUE SPACES.
       01  ACCION                     PIC X(10) VALUE SPACES.
       01  LLAVE                      PIC X(32) VALUE SPACES.
      *----------------------------------------------------------*
      *   BANDERAS DE FIN DE ARCHIVO                             *
      *----------------------------------------------------------*
       01  WKS-FIN-WBANMST            PIC 9(01) VALUE ZERO.
           88  FIN-WBANMST                      VALUE 1.
       01  WKS-FIN-CSACOUN            PIC 9(01) VALUE ZERO.
           88  FIN-CSACOUN                      VALUE 1.
       01  WKS-FIN-CBSAPOP            PIC 9(01) VALUE ZERO.
           88  FIN-CBSAPOP                      VALUE 1.
       01  WKS-FIN-PRECIPO            PIC 9(01) VALUE ZERO.
           88  FIN-PRECIPO                      VALUE 1.
      *----------------------------------------------------------*
      *   TABLA 1 - MAESTRO WBAN-ID -> CONDADO|ESTADO            *
      *   (CARGADA SIN ORDEN, SE BUSCA/INSERTA EN FORMA LINEAL,  *
      *   PORQUE wbanmasterlist.psv NO VIENE ORDENADO POR LLAVE) *
      *----------------------------------------------------------*
       01  WKS-TABLA-WBAN.
           02  WKS-WBAN-LARGO         PIC 9(04) COMP VALUE ZERO.
           02  WKS-WBAN-FILAS OCCURS 1 TO 9999 TIMES
                              DEPENDING ON WKS-WBAN-LARGO
                              INDEXED BY IDX-WBAN.
               03  WKS-WBAN-CLAVE     PIC X(05).
               03  WKS-WBAN-CONDADO   PIC X(30).
               03  WKS-WBAN-ESTADO    PIC X(02).
               03  FILLER             PIC X(10).
      *----------------------------------------------------------*
      *   TABLA 2 - CONDADO|ESTADO -> NOMBRE DE MSA (CBSA)       *
      *   (MISMA TECNICA DE BUSQUEDA/INSERCION LINEAL)           *
      *----------------------------------------------------------*
       01  WKS-TABLA-MSA.
           02  WKS-MSA-LARGO          PIC 9(04) COMP VALUE ZERO.
           02  WKS-MSA-FILAS OCCURS 1 TO 9999 TIMES
                             DEPENDING ON WKS-MSA-LARGO
                             INDEXED BY IDX-MSA.
               03  WKS-MSA-CLAVE      PIC X(33).
               03  WKS-MSA-NOMBRE     PIC X(60).
               03  FILLER             PIC X(10).
      *----------------------------------------------------------*
      *   TABLA 3 - NOMBRE DE MSA -> POBLACION EXTRAPOLADA       *
      *   (SE USA UNICAMENTE LA CIFRA DE 2012, SEGUN REGLA DEL   *
      *   NEGOCIO; 2010 Y 2011 SE LEEN PERO NO SE CONSERVAN)     *
      *----------------------------------------------------------*
       01  WKS-TABLA-POBLACION.
           02  WKS-POB-LARGO          PIC 9(03) COMP VALUE ZERO.
           02  WKS-POB-FILAS OCCURS 1 TO 999 TIMES
                             DEPENDING ON WKS-POB-LARGO
                             INDEXED BY IDX-POB.
               03  WKS-POB-NOMBRE-MSA PIC X(60).
               03  WKS-POB-EXTRAPOLA  PIC 9(09).
               03  FILLER             PIC X(10).
      *----------------------------------------------------------*
      *   TABLA 4 - RESULTADO: MSA -> LLUVIA DIURNA ACUMULADA    *
      *   DE LA ESTACION WBAN VIGENTE PARA ESE MSA (LA ULTIMA    *
      *   ESTACION LEIDA GANA, POR DISENO DEL NEGOCIO)           *
      *----------------------------------------------------------*
       01  WKS-TABLA-RESULTADO.
           02  WKS-RES-LARGO          PIC 9(03) COMP VALUE ZERO.
           02  WKS-RES-FILAS OCCURS 1 TO 999 TIMES
                             DEPENDING ON WKS-RES-LARGO
                             INDEXED BY IDX-RES.
               03  WKS-RES-NOMBRE-MSA PIC X(60).
               03  WKS-RES-LLUVIA     PIC S9(05)V9(02).
               03  FILLER             PIC X(10).
      *----------------------------------------------------------*
      *   AREAS DE TRABAJO PARA PARTIR RENGLONES DE ENTRADA      *
      *----------------------------------------------------------*
       01  WKS-CAMPOS-CSV.
           02  WKS-CSV-CANTIDAD       PIC 9(02) COMP VALUE ZERO.
           02  WKS-CSV-CAMPO OCCURS 10 TIMES
                             PIC X(60).
       01  WKS-LINEA-CSV              PIC X(300).
       01  WKS-AREA-TRABAJO-CSV.
           02  WKS-CSV-POS            PIC 9(03) COMP VALUE ZERO.
           02  WKS-CSV-POS-CAMPO      PIC 9(02) COMP VALUE ZERO.
           02  WKS-CSV-EN-COMILLAS    PIC 9(01) VALUE ZERO.
               88  CSV-EN-COMILLAS             VALUE 1.
           02  WKS-CSV-LARGO-LINEA    PIC 9(03) COMP VALUE ZERO.
           02  WKS-CSV-CARACTER       PIC X(01).
       01  WKS-CAMPO-CRUDO-1          PIC X(40).
       01  WKS-CAMPO-CRUDO-2          PIC X(40).
       01  WKS-CAMPO-CRUDO-3          PIC X(40).
       01  WKS-CAMPO-CRUDO-4          PIC X(40).
       01  WKS-CAMPO-CRUDO-5          PIC X(40).
       01  WKS-CAMPO-DESCARTE         PIC X(60).
       01  WKS-CAMPO-ENTRADA          PIC X(60).
       01  WKS-CAMPO-SALIDA           PIC X(60).
       01  WKS-CAMPO-MAYUSCULAS       PIC X(60).
       01  WKS-CAMPO-SUBCAD REDEFINES WKS-CAMPO-MAYUSCULAS.
           02  FILLER                 PIC X(60).
       01  WKS-CONDADO-TRUNCADO       PIC X(60).
       01  WKS-ESTADO-CAMPO           PIC X(24).
       01  WKS-ESTADO-MAYUSCULAS      PIC X(24).
       01  WKS-ESTADO-CODIGO-SALIDA   PIC X(02).
       01  WKS-LLAVE-CONDADO-ESTADO   PIC X(33).
      *----------------------------------------------------------*
      *   AREAS PARA LA REGLA DE LLUVIA DIURNA (HORA > 7)        *
      *----------------------------------------------------------*
       01  WKS-PRECIP-PARTES          PIC 9(01) COMP VALUE ZERO.
       01  WKS-PRECIP-ENTERO          PIC X(01).
       01  WKS-PRECIP-DECIMAL         PIC X(02).
       01  WKS-PRECIP-ARMADO.
           02  WKS-PV-ENTERO          PIC 9(01).
           02  WKS-PV-DECIMAL         PIC 9(02).
       01  WKS-PRECIP-VALOR REDEFINES WKS-PRECIP-ARMADO
                            PIC 9(01)V9(02).
       01  WKS-CONTRIBUCION-DIURNA    PIC 9(01)V9(02).
       01  WKS-WBAN-ACTUAL            PIC X(05).
       01  WKS-WBAN-SIGUIENTE         PIC X(05).
       01  WKS-LLUVIA-ACUMULADA       PIC S9(05)V9(02).
      *----------------------------------------------------------*
      *   AREAS PARA QUITAR COMA DE MILLAR DE LAS POBLACIONES    *
      *----------------------------------------------------------*
       01  WKS-POB-ACUM               PIC 9(09) COMP VALUE ZERO.
       01  WKS-POB-POS                PIC 9(02) COMP VALUE ZERO.
       01  WKS-POB-DIGITO             PIC 9(01).
      *----------------------------------------------------------*
      *   AREAS PARA FORMATEAR NOTACION CIENTIFICA (5.2E)        *
      *----------------------------------------------------------*
       01  WKS-VALOR-ABS              PIC S9(05)V9(02).
       01  WKS-EXPONENTE              PIC S9(02) COMP VALUE ZERO.
       01  WKS-MANTISA-ARMADA.
           02  WKS-MANT-ENTERO        PIC 9(01).
           02  WKS-MANT-DECIMAL       PIC 9(02).
       01  WKS-MANTISA REDEFINES WKS-MANTISA-ARMADA
                       PIC 9(01)V9(02).
       01  WKS-EXP-SIGNO              PIC X(01).
       01  WKS-EXP-ABS                PIC 9(02).
       01  WKS-NOTACION-ARMADA        PIC X(12).
       01  WKS-NOMBRE-MSA-HALLADO     PIC X(60).
      *----------------------------------------------------------*
      *   CONTADORES GENERALES Y AREA DE ESTADISTICAS FINALES    *
      *----------------------------------------------------------*
       01  WKS-ENCONTRADO             PIC 9(01) VALUE ZERO.
           88  TABLA-ENCONTRADO                 VALUE 1.
       01  WKS-I                      PIC 9(04) COMP VALUE ZERO.
       01  WKS-REN-WBAN-LEIDOS        PIC 9(07) COMP VALUE ZERO.
       01  WKS-REN-CSA-LEIDOS         PIC 9(07) COMP VALUE ZERO.
       01  WKS-REN-CBSA-LEIDOS        PIC 9(07) COMP VALUE ZERO.
       01  WKS-REN-PRECIP-LEIDOS      PIC 9(07) COMP VALUE ZERO.
       01  WKS-REN-REPORTE-ESCRITOS   PIC 9(05) COMP VALUE ZERO.
       01  WKS-MASK                   PIC Z,ZZZ,ZZZ,ZZ9.
       PROCEDURE DIVISION.
      *----------------------------------------------------------*
      *   PARRAFO RECTOR DEL PROCESO BATCH                       *
      *----------------------------------------------------------*
       000-MAIN SECTION.
           PERFORM APERTURA-ARCHIVOS
           PERFORM CARGA-TABLA-WBAN
           PERFORM CARGA-TABLA-MSA
           PERFORM CALCULA-POBLACION-MSA
           PERFORM FUSIONA-LLUVIA-CONDADOS
           PERFORM ESCRIBE-REPORTE
           PERFORM ESTADISTICAS
           PERFORM CIERRA-ARCHIVOS
           STOP RUN.
       000-MAIN-E. EXIT.
      *----------------------------------------------------------*
      *   ABRE LOS 4 ARCHIVOS DE ENTRADA Y EL DE SALIDA          *
      *----------------------------------------------------------*
       APERTURA-ARCHIVOS SECTION.
           MOVE "RAINMSA1"  TO PROGRAMA
           MOVE "OPEN"      TO ACCION
           MOVE SPACES      TO LLAVE
           OPEN INPUT  WBANMST
           OPEN INPUT  CSACOUN
           OPEN INPUT  CBSAPOP
           OPEN INPUT  PRECIPO
           OPEN OUTPUT PPLINCH
           PERFORM VARYING WKS-FS-CICLO FROM 1 BY 1
                   UNTIL WKS-FS-CICLO > 5
               PERFORM FILE-STATUS-EXTENDED
           END-PERFORM.
       APERTURA-ARCHIVOS-E. EXIT.
      *----------------------------------------------------------*
      *   LECTURA SECUENCIAL DE CADA ARCHIVO DE ENTRADA          *
      *----------------------------------------------------------*
       LEE-WBANMST SECTION.
           READ WBANMST
               AT END
                   MOVE 1 TO WKS-FIN-WBANMST
               NOT AT END
                   ADD 1 TO WKS-REN-WBAN-LEIDOS
           END-READ.
       LEE-WBANMST-E. EXIT.

       LEE-CSACOUN SECTION.
           READ CSACOUN
               AT END
                   MOVE 1 TO WKS-FIN-CSACOUN
               NOT AT END
                   ADD 1 TO WKS-REN-CSA-LEIDOS
           END-READ.
       LEE-CSACOUN-E. EXIT.

       LEE-CBSAPOP SECTION.
           READ CBSAPOP
               AT END
                   MOVE 1 TO WKS-FIN-CBSAPOP
               NOT AT END
                   ADD 1 TO WKS-REN-CBSA-LEIDOS
           END-READ.
       LEE-CBSAPOP-E. EXIT.

       LEE-PRECIPO SECTION.
           READ PRECIPO
               AT END
                   MOVE 1 TO WKS-FIN-PRECIPO
               NOT AT END
                   ADD 1 TO WKS-REN-PRECIP-LEIDOS
           END-READ.
       LEE-PRECIPO-E. EXIT.
      *----------------------------------------------------------*
      *   TABLA 1 - MAESTRO DE ESTACIONES WBAN                   *
      *   EL PRIMER RENGLON ES ENCABEZADO, SE DESCARTA.          *
      *   PEDR 01/04/2024 TCCP-10700: WBAN_ID/STATE_PROVINCE/    *
      *   COUNTY SON LOS CAMPOS 2/4/5 DEL PIPE, NO 1/2/3.        *
      *----------------------------------------------------------*
       CARGA-TABLA-WBAN SECTION.
           PERFORM LEE-WBANMST
           IF NOT FIN-WBANMST
               PERFORM LEE-WBANMST
               PERFORM CARGA-TABLA-WBAN-LINEA
                       UNTIL FIN-WBANMST
           END-IF.
       CARGA-TABLA-WBAN-E. EXIT.

       CARGA-TABLA-WBAN-LINEA SECTION.
           MOVE SPACES TO WKS-CAMPO-CRUDO-1 WKS-CAMPO-CRUDO-2
                           WKS-CAMPO-CRUDO-3 WKS-CAMPO-CRUDO-4
                           WKS-CAMPO-CRUDO-5
           UNSTRING REG-WBANMST DELIMITED BY "|"
               INTO WKS-CAMPO-CRUDO-1 WKS-CAMPO-CRUDO-2
                    WKS-CAMPO-CRUDO-3 WKS-CAMPO-CRUDO-4
                    WKS-CAMPO-CRUDO-5
               TALLYING WKS-CSV-CANTIDAD
           END-UNSTRING
           IF WKS-CSV-CANTIDAD >= 5
               MOVE WKS-CAMPO-CRUDO-2 TO WKS-CAMPO-ENTRADA
               PERFORM NORMALIZA-CAMPO
               MOVE WKS-CAMPO-SALIDA(1:5) TO WBN-WBAN-ID
               MOVE WKS-CAMPO-CRUDO-4 TO WKS-CAMPO-ENTRADA
               PERFORM NORMALIZA-CAMPO
               MOVE WKS-CAMPO-SALIDA(1:2) TO WBN-ESTADO-PROVINCIA
               MOVE WKS-CAMPO-CRUDO-5 TO WKS-CAMPO-ENTRADA
               PERFORM NORMALIZA-CONDADO
               MOVE WKS-CAMPO-SALIDA(1:30) TO WBN-CONDADO
               IF WBN-CONDADO NOT = SPACES
                  AND WBN-ESTADO-PROVINCIA NOT = SPACES
                   PERFORM AGREGA-FILA-WBAN
               END-IF
           END-IF
           PERFORM LEE-WBANMST.
       CARGA-TABLA-WBAN-LINEA-E. EXIT.
      *----------------------------------------------------------*
      *   BUSCA LA ESTACION EN TABLA 1; SI EXISTE SE ACTUALIZA,  *
      *   SI NO, SE AGREGA AL FINAL (BUSQUEDA LINEAL, PORQUE EL  *
      *   MAESTRO NO VIENE ORDENADO POR LLAVE)                   *
      *----------------------------------------------------------*
       AGREGA-FILA-WBAN SECTION.
           MOVE ZERO TO WKS-ENCONTRADO
           PERFORM VARYING IDX-WBAN FROM 1 BY 1
                   UNTIL IDX-WBAN > WKS-WBAN-LARGO
               IF WKS-WBAN-CLAVE(IDX-WBAN) = WBN-WBAN-ID
                   MOVE 1 TO WKS-ENCONTRADO
                   MOVE WBN-CONDADO
                                TO WKS-WBAN-CONDADO(IDX-WBAN)
                   MOVE WBN-ESTADO-PROVINCIA
                                TO WKS-WBAN-ESTADO(IDX-WBAN)
               END-IF
           END-PERFORM
           IF NOT TABLA-ENCONTRADO
               ADD 1 TO WKS-WBAN-LARGO
               MOVE WBN-WBAN-ID
                          TO WKS-WBAN-CLAVE(WKS-WBAN-LARGO)
               MOVE WBN-CONDADO
                          TO WKS-WBAN-CONDADO(WKS-WBAN-LARGO)
               MOVE WBN-ESTADO-PROVINCIA
                          TO WKS-WBAN-ESTADO(WKS-WBAN-LARGO)
           END-IF.
       AGREGA-FILA-WBAN-E. EXIT.
      *----------------------------------------------------------*
      *   TABLA 2 - CONDADOS QUE PERTENECEN A UN MSA             *
      *   EL PRIMER RENGLON ES ENCABEZADO, SE DESCARTA.          *
      *   PEDR 01/04/2024 TCCP-10700: CBSA-TITLE/METRO-MICRO/    *
      *   COUNTY/STATE SON LOS CAMPOS 4/5/8/9, NO 1/2/3/4.       *
      *----------------------------------------------------------*
       CARGA-TABLA-MSA SECTION.
           PERFORM LEE-CSACOUN
           IF NOT FIN-CSACOUN
               PERFORM LEE-CSACOUN
               PERFORM CARGA-TABLA-MSA-LINEA
                       UNTIL FIN-CSACOUN
           END-IF.
       CARGA-TABLA-MSA-E. EXIT.

       CARGA-TABLA-MSA-LINEA SECTION.
           MOVE REG-CSACOUN        TO WKS-LINEA-CSV
           MOVE 300                TO WKS-CSV-LARGO-LINEA
           PERFORM DESARMA-LINEA-CSV
           IF WKS-CSV-CANTIDAD >= 9
               MOVE WKS-CSV-CAMPO(4) TO CSA-TITULO-CBSA
               MOVE WKS-CSV-CAMPO(5) TO CSA-INDICADOR-METRO
               MOVE WKS-CSV-CAMPO(8) TO CSA-NOMBRE-CONDADO
               MOVE WKS-CSV-CAMPO(9) TO CSA-NOMBRE-ESTADO
               IF CSA-INDICADOR-METRO =
                          "Metropolitan Statistical Area"
                   MOVE CSA-NOMBRE-CONDADO TO WKS-CAMPO-ENTRADA
                   PERFORM NORMALIZA-CONDADO
                   MOVE WKS-CAMPO-SALIDA(1:30)
                                     TO CSA-NOMBRE-CONDADO
                   MOVE CSA-NOMBRE-ESTADO TO WKS-ESTADO-CAMPO
                   PERFORM NORMALIZA-ESTADO
                   IF CSA-NOMBRE-CONDADO NOT = SPACES
                      AND WKS-ESTADO-CODIGO-SALIDA NOT = SPACES
                       PERFORM CONSTRUYE-LLAVE-CONDADO-ESTADO
                       PERFORM AGREGA-FILA-MSA
                   END-IF
               END-IF
           END-IF
           PERFORM LEE-CSACOUN.
       CARGA-TABLA-MSA-LINEA-E. EXIT.
      *----------------------------------------------------------*
      * BUSCA CONDADO|ESTADO EN TABLA 2; SI EXISTE SE            *
      *   SE ACTUALIZA, SI NO, SE AGREGA AL FINAL                *
      *----------------------------------------------------------*
       AGREGA-FILA-MSA SECTION.
           MOVE ZERO TO WKS-ENCONTRADO
           PERFORM VARYING IDX-MSA FROM 1 BY 1
                   UNTIL IDX-MSA > WKS-MSA-LARGO
               IF WKS-MSA-CLAVE(IDX-MSA) =
                                      WKS-LLAVE-CONDADO-ESTADO
                   MOVE 1 TO WKS-ENCONTRADO
                   MOVE CSA-TITULO-CBSA TO
                                     WKS-MSA-NOMBRE(IDX-MSA)
               END-IF
           END-PERFORM
           IF NOT TABLA-ENCONTRADO
               ADD 1 TO WKS-MSA-LARGO
               MOVE WKS-LLAVE-CONDADO-ESTADO TO
                              WKS-MSA-CLAVE(WKS-MSA-LARGO)
               MOVE CSA-TITULO-CBSA TO
                              WKS-MSA-NOMBRE(WKS-MSA-LARGO)
           END-IF.
       AGREGA-FILA-MSA-E. EXIT.
      *----------------------------------------------------------*
      *   TABLA 3 - POBLACION EXTRAPOLADA POR MSA                *
      * LA REGLA DEL NEGOCIO ES USAR SOLO LA CIFRA DE 2012;      *
      * LAS COLUMNAS 2010 Y 2011 NO SE CONSERVAN.                *
      *   EL PRIMER RENGLON ES ENCABEZADO, SE DESCARTA.          *
      *   PEDR 01/04/2024 TCCP-10700: EL NOMBRE DEL MSA ES EL    *
      *   CAMPO 3 Y LA CIFRA DE 2012 ES EL CAMPO 8, NO 1 Y 4.    *
      *----------------------------------------------------------*
       CALCULA-POBLACION-MSA SECTION.
           PERFORM LEE-CBSAPOP
           IF NOT FIN-CBSAPOP
               PERFORM LEE-CBSAPOP
               PERFORM CALCULA-POBLACION-MSA-LINEA
                       UNTIL FIN-CBSAPOP
           END-IF.
       CALCULA-POBLACION-MSA-E. EXIT.

       CALCULA-POBLACION-MSA-LINEA SECTION.
           MOVE REG-CBSAPOP        TO WKS-LINEA-CSV
           MOVE 120                TO WKS-CSV-LARGO-LINEA
           PERFORM DESARMA-LINEA-CSV
           IF WKS-CSV-CANTIDAD >= 8
               MOVE WKS-CSV-CAMPO(3) TO CBP-NOMBRE-MSA
               MOVE WKS-CSV-CAMPO(8) TO WKS-LINEA-CSV
               PERFORM QUITA-COMAS-MILLAR
               MOVE WKS-POB-ACUM     TO CBP-POBLACION-2012
               IF CBP-NOMBRE-MSA NOT = SPACES
                   PERFORM AGREGA-FILA-POBLACION
               END-IF
           END-IF
           PERFORM LEE-CBSAPOP.
       CALCULA-POBLACION-MSA-LINEA-E. EXIT.
      *----------------------------------------------------------*
      * BUSCA EL MSA EN TABLA 3; SI EXISTE SE ACTUALIZA,         *
      *   NO, SE AGREGA AL FINAL                                 *
      *----------------------------------------------------------*
       AGREGA-FILA-POBLACION SECTION.
           MOVE ZERO TO WKS-ENCONTRADO
           PERFORM VARYING IDX-POB FROM 1 BY 1
                   UNTIL IDX-POB > WKS-POB-LARGO
               IF WKS-POB-NOMBRE-MSA(IDX-POB) = CBP-NOMBRE-MSA
                   MOVE 1 TO WKS-ENCONTRADO
                   MOVE CBP-POBLACION-2012 TO
                                  WKS-POB-EXTRAPOLA(IDX-POB)
               END-IF
           END-PERFORM
           IF NOT TABLA-ENCONTRADO
               ADD 1 TO WKS-POB-LARGO
               MOVE CBP-NOMBRE-MSA TO
                              WKS-POB-NOMBRE-MSA(WKS-POB-LARGO)
               MOVE CBP-POBLACION-2012 TO
                              WKS-POB-EXTRAPOLA(WKS-POB-LARGO)
           END-IF.
       AGREGA-FILA-POBLACION-E. EXIT.
      *----------------------------------------------------------*
      *   QUITA UN PAR DE COMILLAS DE BORDE, SI LAS TRAE (REGLA  *
      * GENERICA DE NORMALIZACION DE CAMPO)                      *
      *----------------------------------------------------------*
       NORMALIZA-CAMPO SECTION.
           IF WKS-CAMPO-ENTRADA(1:1) = '"'
               MOVE SPACES TO WKS-CAMPO-DESCARTE WKS-CAMPO-SALIDA
               UNSTRING WKS-CAMPO-ENTRADA DELIMITED BY '"'
                   INTO WKS-CAMPO-DESCARTE WKS-CAMPO-SALIDA
               END-UNSTRING
           ELSE
               MOVE WKS-CAMPO-ENTRADA TO WKS-CAMPO-SALIDA
           END-IF.
       NORMALIZA-CAMPO-E. EXIT.
      *----------------------------------------------------------*
      * NORMALIZA NOMBRE DE CONDADO: QUITA COMILLAS, PASA A      *
      * MAYUSCULAS Y LE QUITA EL SUFIJO " COUNTY" SI LO TRAE     *
      *----------------------------------------------------------*
       NORMALIZA-CONDADO SECTION.
           PERFORM NORMALIZA-CAMPO
           MOVE WKS-CAMPO-SALIDA TO WKS-CAMPO-MAYUSCULAS
           INSPECT WKS-CAMPO-MAYUSCULAS CONVERTING
              "abcdefghijklmnopqrstuvwxyz"
           TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
           UNSTRING WKS-CAMPO-MAYUSCULAS DELIMITED BY " COUNTY"
               INTO WKS-CONDADO-TRUNCADO
           END-UNSTRING
           MOVE WKS-CONDADO-TRUNCADO TO WKS-CAMPO-SALIDA.
       NORMALIZA-CONDADO-E. EXIT.
      *----------------------------------------------------------*
      * NORMALIZA ESTADO/PROVINCIA: SI YA VIENE COMO UNA         *
      * ABREVIATURA DE 2 LETRAS SE DEJA IGUAL; SI VIENE COMO     *
      * NOMBRE COMPLETO SE BUSCA EN LA TABLA DE 69 ESTADOS       *
      *----------------------------------------------------------*
       NORMALIZA-ESTADO SECTION.
           MOVE WKS-ESTADO-CAMPO TO WKS-CAMPO-ENTRADA
           PERFORM NORMALIZA-CAMPO
           MOVE WKS-CAMPO-SALIDA(1:24) TO WKS-ESTADO-CAMPO
           MOVE SPACES TO WKS-ESTADO-CODIGO-SALIDA
           IF WKS-ESTADO-CAMPO(3:1) = SPACE
               MOVE WKS-ESTADO-CAMPO(1:2) TO
                                       WKS-ESTADO-CODIGO-SALIDA
           ELSE
               MOVE WKS-ESTADO-CAMPO TO WKS-ESTADO-MAYUSCULAS
               INSPECT WKS-ESTADO-MAYUSCULAS CONVERTING
                  "abcdefghijklmnopqrstuvwxyz"
               TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
               SEARCH ALL WKS-ESTADOS
                   AT END
                       CONTINUE
                   WHEN WKS-NOMBRE-ESTADO(IDX-ESTADO) =
                                          WKS-ESTADO-MAYUSCULAS
                       MOVE WKS-CODIGO-ESTADO(IDX-ESTADO) TO
                                          WKS-ESTADO-CODIGO-SALIDA
               END-SEARCH
           END-IF.
       NORMALIZA-ESTADO-E. EXIT.
      *----------------------------------------------------------*
      * ARMA LA LLAVE CONDADO|ESTADO DE ANCHO FIJO               *
      *----------------------------------------------------------*
       CONSTRUYE-LLAVE-CONDADO-ESTADO SECTION.
           MOVE SPACES TO WKS-LLAVE-CONDADO-ESTADO
           STRING CSA-NOMBRE-CONDADO  DELIMITED BY SIZE
                  "|"                 DELIMITED BY SIZE
                  WKS-ESTADO-CODIGO-SALIDA DELIMITED BY SIZE
               INTO WKS-LLAVE-CONDADO-ESTADO
           END-STRING.
       CONSTRUYE-LLAVE-CONDADO-ESTADO-E. EXIT.
      *----------------------------------------------------------*
      * PARTE UN RENGLON SEPARADO POR COMAS EN SUS CAMPOS,       *
      * RESPETANDO COMAS EMBEBIDAS DENTRO DE COMILLAS Y          *
      * DESCARTANDO LAS COMILLAS DE BORDE (2013Feb_CSAList1.csv  *
      * Y CBSA-EST2012-01.csv TRAEN CAMPOS ASI ENTRECOMILLADOS)  *
      *----------------------------------------------------------*
       DESARMA-LINEA-CSV SECTION.
           MOVE ZERO TO WKS-CSV-CANTIDAD WKS-CSV-POS-CAMPO
           MOVE ZERO TO WKS-CSV-EN-COMILLAS
           MOVE 1 TO WKS-CSV-CANTIDAD
           MOVE SPACES TO WKS-CSV-CAMPO(1) WKS-CSV-CAMPO(2)
                           WKS-CSV-CAMPO(3) WKS-CSV-CAMPO(4)
                           WKS-CSV-CAMPO(5) WKS-CSV-CAMPO(6)
                           WKS-CSV-CAMPO(7) WKS-CSV-CAMPO(8)
                           WKS-CSV-CAMPO(9) WKS-CSV-CAMPO(10)
           PERFORM VARYING WKS-CSV-POS FROM 1 BY 1
                   UNTIL WKS-CSV-POS > WKS-CSV-LARGO-LINEA
               MOVE WKS-LINEA-CSV(WKS-CSV-POS:1) TO
                                          WKS-CSV-CARACTER
               EVALUATE TRUE
                   WHEN WKS-CSV-CARACTER = '"'
                       IF CSV-EN-COMILLAS
                           MOVE 0 TO WKS-CSV-EN-COMILLAS
                       ELSE
                           MOVE 1 TO WKS-CSV-EN-COMILLAS
                       END-IF
                   WHEN WKS-CSV-CARACTER = ','
                        AND NOT CSV-EN-COMILLAS
                       ADD 1 TO WKS-CSV-CANTIDAD
                       MOVE ZERO TO WKS-CSV-POS-CAMPO
                   WHEN OTHER
                       ADD 1 TO WKS-CSV-POS-CAMPO
                       IF WKS-CSV-CANTIDAD <= 10
                          AND WKS-CSV-POS-CAMPO <= 60
                           MOVE WKS-CSV-CARACTER TO
                             WKS-CSV-CAMPO(WKS-CSV-CANTIDAD)
                                           (WKS-CSV-POS-CAMPO:1)
                       END-IF
               END-EVALUATE
           END-PERFORM.
       DESARMA-LINEA-CSV-E. EXIT.
      *----------------------------------------------------------*
      * QUITA LA COMA DE MILLAR DE UNA CIFRA DE POBLACION Y LA   *
      * ACUMULA EN WKS-POB-ACUM (SOLO CONSERVA LOS DIGITOS)      *
      *----------------------------------------------------------*
       QUITA-COMAS-MILLAR SECTION.
           MOVE ZERO TO WKS-POB-ACUM
           PERFORM VARYING WKS-POB-POS FROM 1 BY 1
                   UNTIL WKS-POB-POS > 15
               IF WKS-LINEA-CSV(WKS-POB-POS:1) IS NUMERIC
                   MOVE WKS-LINEA-CSV(WKS-POB-POS:1) TO
                                               WKS-POB-DIGITO
                   COMPUTE WKS-POB-ACUM =
                           WKS-POB-ACUM * 10 + WKS-POB-DIGITO
               END-IF
           END-PERFORM.
       QUITA-COMAS-MILLAR-E. EXIT.
      *----------------------------------------------------------*
      * FUSIONA LA LLUVIA HORARIA CON LOS CONDADOS: POR CADA     *
      * GRUPO DE RENGLONES DE LA MISMA ESTACION WBAN (EL         *
      * ARCHIVO VIENE ORDENADO POR WBAN-ID) SE SUMA LA LLUVIA    *
      * DIURNA; AL CERRAR EL GRUPO SE RESUELVE SU MSA Y SE       *
      * ACTUALIZA LA TABLA 4. EL PRIMER RENGLON ES ENCABEZADO.   *
      *----------------------------------------------------------*
       FUSIONA-LLUVIA-CONDADOS SECTION.
           PERFORM LEE-PRECIPO
           IF NOT FIN-PRECIPO
               PERFORM LEE-PRECIP-LINEA
               IF NOT FIN-PRECIPO
                   MOVE WKS-WBAN-SIGUIENTE TO WKS-WBAN-ACTUAL
                   MOVE WKS-CONTRIBUCION-DIURNA TO
                                      WKS-LLUVIA-ACUMULADA
                   PERFORM PROCESA-CONTROL-BREAK
                           UNTIL FIN-PRECIPO
               END-IF
           END-IF.
       FUSIONA-LLUVIA-CONDADOS-E. EXIT.
      *----------------------------------------------------------*
      * LEE EL SIGUIENTE RENGLON Y, SI TODAVIA ES DE LA MISMA    *
      * ESTACION, ACUMULA; SI ES DE OTRA ESTACION O SE ACABO EL  *
      * ARCHIVO, CIERRA EL GRUPO ANTERIOR                        *
      *----------------------------------------------------------*
       PROCESA-CONTROL-BREAK SECTION.
           PERFORM LEE-PRECIP-LINEA
           IF FIN-PRECIPO
               PERFORM RESUELVE-GRUPO-WBAN
           ELSE
               IF WKS-WBAN-SIGUIENTE = WKS-WBAN-ACTUAL
                   ADD WKS-CONTRIBUCION-DIURNA TO
                                      WKS-LLUVIA-ACUMULADA
               ELSE
                   PERFORM RESUELVE-GRUPO-WBAN
                   MOVE WKS-WBAN-SIGUIENTE TO WKS-WBAN-ACTUAL
                   MOVE WKS-CONTRIBUCION-DIURNA TO
                                      WKS-LLUVIA-ACUMULADA
               END-IF
           END-IF.
       PROCESA-CONTROL-BREAK-E. EXIT.
      *----------------------------------------------------------*
      * LEE UN RENGLON DE LLUVIA Y CALCULA SU CONTRIBUCION       *
      * DIURNA; DEJA EL RESULTADO EN WKS-WBAN-SIGUIENTE Y        *
      * WKS-CONTRIBUCION-DIURNA PARA EL CONTROL-BREAK            *
      *----------------------------------------------------------*
       LEE-PRECIP-LINEA SECTION.
           PERFORM LEE-PRECIPO
           IF NOT FIN-PRECIPO
               MOVE SPACES TO WKS-PRECIPITACION
               UNSTRING REG-PRECIPO DELIMITED BY ","
                   INTO PCP-WBAN-ID PCP-FECHA-AAAAMMDD
                        PCP-HORA PCP-PRECIPITACION
                        PCP-BANDERA-PRECIP
               END-UNSTRING
               MOVE PCP-WBAN-ID TO WKS-CAMPO-ENTRADA
               PERFORM NORMALIZA-CAMPO
               MOVE WKS-CAMPO-SALIDA(1:5) TO WKS-WBAN-SIGUIENTE
               PERFORM OBTIENE-LLUVIA-DIURNA
           END-IF.
       LEE-PRECIP-LINEA-E. EXIT.
      *----------------------------------------------------------*
      * REGLA DE NEGOCIO: SOLO CUENTA LA LLUVIA CAIDA DESPUES    *
      * DE LAS 07:00 (HORA > 7); SI LA HORA O LA LLUVIA NO SE    *
      * PUEDEN INTERPRETAR COMO NUMERO, LA CONTRIBUCION ES 0     *
      *----------------------------------------------------------*
       OBTIENE-LLUVIA-DIURNA SECTION.
           MOVE ZERO TO WKS-CONTRIBUCION-DIURNA
           IF PCP-HORA IS NUMERIC
               IF PCP-HORA > 7
                   MOVE SPACES TO WKS-PRECIP-ENTERO
                                   WKS-PRECIP-DECIMAL
                   UNSTRING PCP-PRECIPITACION DELIMITED BY "."
                       INTO WKS-PRECIP-ENTERO WKS-PRECIP-DECIMAL
                       TALLYING WKS-PRECIP-PARTES
                   END-UNSTRING
                   IF WKS-PRECIP-PARTES = 2
                      AND WKS-PRECIP-ENTERO IS NUMERIC
                      AND WKS-PRECIP-DECIMAL IS NUMERIC
                       MOVE WKS-PRECIP-ENTERO  TO WKS-PV-ENTERO
                       MOVE WKS-PRECIP-DECIMAL TO WKS-PV-DECIMAL
                       MOVE WKS-PRECIP-VALOR TO
                                       WKS-CONTRIBUCION-DIURNA
                   END-IF
               END-IF
           END-IF.
       OBTIENE-LLUVIA-DIURNA-E. EXIT.
      *----------------------------------------------------------*
      * RESUELVE EL MSA DE LA ESTACION WBAN QUE SE ACABA DE    *
      * CERRAR (TABLA 1 -> TABLA 2) Y ACTUALIZA/AGREGA SU      *
      * LLUVIA ACUMULADA EN LA TABLA 4. SI LA ESTACION O EL    *
      * MSA NO SE ENCUENTRAN, EL GRUPO SE DESCARTA EN SILENCIO *
      *----------------------------------------------------------*
       RESUELVE-GRUPO-WBAN SECTION.
           MOVE ZERO TO WKS-ENCONTRADO
           PERFORM VARYING IDX-WBAN FROM 1 BY 1
                   UNTIL IDX-WBAN > WKS-WBAN-LARGO
               IF WKS-WBAN-CLAVE(IDX-WBAN) = WKS-WBAN-ACTUAL
                   MOVE 1 TO WKS-ENCONTRADO
                   MOVE WKS-WBAN-CONDADO(IDX-WBAN) TO
                                          CSA-NOMBRE-CONDADO
                   MOVE WKS-WBAN-ESTADO(IDX-WBAN) TO
                                          WKS-ESTADO-CODIGO-SALIDA
               END-IF
           END-PERFORM
           IF TABLA-ENCONTRADO
               PERFORM CONSTRUYE-LLAVE-CONDADO-ESTADO
               MOVE ZERO TO WKS-ENCONTRADO
               PERFORM VARYING IDX-MSA FROM 1 BY 1
                       UNTIL IDX-MSA > WKS-MSA-LARGO
                   IF WKS-MSA-CLAVE(IDX-MSA) =
                                     WKS-LLAVE-CONDADO-ESTADO
                       MOVE 1 TO WKS-ENCONTRADO
                       MOVE WKS-MSA-NOMBRE(IDX-MSA) TO
                                          WKS-NOMBRE-MSA-HALLADO
                   END-IF
               END-PERFORM
               IF TABLA-ENCONTRADO
                   MOVE WKS-NOMBRE-MSA-HALLADO TO CBP-NOMBRE-MSA
                   PERFORM AGREGA-FILA-RESULTADO
               END-IF
           END-IF.
       RESUELVE-GRUPO-WBAN-E. EXIT.
      *----------------------------------------------------------*
      * BUSCA EL MSA EN LA TABLA 4; SI YA TIENE LLUVIA         *
      * ACUMULADA DE OTRA ESTACION SE REEMPLAZA (GANA LA       *
      * ULTIMA ESTACION LEIDA PARA ESE MSA, POR DISENO), SI NO *
      * EXISTE SE AGREGA AL FINAL                              *
      *----------------------------------------------------------*
       AGREGA-FILA-RESULTADO SECTION.
           MOVE ZERO TO WKS-ENCONTRADO
           PERFORM VARYING IDX-RES FROM 1 BY 1
                   UNTIL IDX-RES > WKS-RES-LARGO
               IF WKS-RES-NOMBRE-MSA(IDX-RES) = CBP-NOMBRE-MSA
                   MOVE 1 TO WKS-ENCONTRADO
                   MOVE WKS-LLUVIA-ACUMULADA TO
                                       WKS-RES-LLUVIA(IDX-RES)
               END-IF
           END-PERFORM
           IF NOT TABLA-ENCONTRADO
               ADD 1 TO WKS-RES-LARGO
               MOVE CBP-NOMBRE-MSA TO
                              WKS-RES-NOMBRE-MSA(WKS-RES-LARGO)
               MOVE WKS-LLUVIA-ACUMULADA TO
                              WKS-RES-LLUVIA(WKS-RES-LARGO)
           END-IF.
       AGREGA-FILA-RESULTADO-E. EXIT.
      *----------------------------------------------------------*
      * ESCRIBE EL ENCABEZADO FIJO Y UN RENGLON DE               *
      * PEOPLEINCHES.CSV POR CADA MSA RESUELTO EN LA TABLA 4.   *
      * LA COLUMNA LLUVIA-PERSONAS ES SOLO LA LLUVIA DIURNA      *
      * ACUMULADA EN NOTACION CIENTIFICA.                        *
      * 18/03/2024 PEDR TCCP-10245: SE QUITO EL CRUCE CONTRA LA  *
      * POBLACION EXTRAPOLADA (TABLA 3) Y EL FILTRO QUE OMITIA   *
      * MSAS SIN POBLACION. EL MODELO DE RIESGO PIDE LA CIFRA    *
      * DE LLUVIA SOLA; LA POBLACION QUEDA EN MEMORIA SIN        *
      * USARSE AQUI, Y TODO MSA DE LA TABLA 4 SALE EN EL         *
      * REPORTE AUNQUE NO TENGA POBLACION ASOCIADA. TAMBIEN SE   *
      * AGREGA EL ENCABEZADO "MSA,PeopleInches" QUE FALTABA.     *
      *----------------------------------------------------------*
       ESCRIBE-REPORTE SECTION.
           WRITE REG-PPLINCH FROM WKS-RPT-ENCABEZADO
           PERFORM VARYING IDX-RES FROM 1 BY 1
                   UNTIL IDX-RES > WKS-RES-LARGO
               PERFORM ESCRIBE-REPORTE-LINEA
           END-PERFORM.
       ESCRIBE-REPORTE-E. EXIT.
      *----------------------------------------------------------*
      * ARMA Y ESCRIBE UN RENGLON POR CADA MSA DE LA TABLA 4,  *
      * SIN CONDICION ALGUNA -- TODO MSA RESUELTO EN LA FUSION *
      * WBAN/CONDADO/MSA SALE EN EL REPORTE. EL RENGLON SALE   *
      * DELIMITADO POR COMA, CON EL NOMBRE DEL MSA ENTRE       *
      * COMILLAS, TAL COMO LO ESPERA EL MODELO DE RIESGO       *
      * (TCCP-10245 -- ANTES SALIA EN COLUMNAS FIJAS SIN COMA).*
      *----------------------------------------------------------*
       ESCRIBE-REPORTE-LINEA SECTION.
           MOVE WKS-RES-LLUVIA(IDX-RES) TO WKS-VALOR-ABS
           PERFORM FORMATEA-NOTACION-CIENTIFICA
           MOVE WKS-RES-NOMBRE-MSA(IDX-RES) TO RPT-NOMBRE-MSA
           MOVE WKS-NOTACION-ARMADA TO RPT-LLUVIA-PERSONAS
           MOVE SPACES TO RPT-LINEA-ARMADA
           STRING '"'                    DELIMITED BY SIZE
                  RPT-NOMBRE-MSA         DELIMITED BY SPACE
                  '",'                   DELIMITED BY SIZE
                  RPT-LLUVIA-PERSONAS    DELIMITED BY SPACE
                  INTO RPT-LINEA-ARMADA
           END-STRING
           WRITE REG-PPLINCH FROM RPT-LINEA-ARMADA
           ADD 1 TO WKS-REN-REPORTE-ESCRITOS.
       ESCRIBE-REPORTE-LINEA-E. EXIT.
      *----------------------------------------------------------*
      * CONVIERTE WKS-VALOR-ABS A NOTACION D.DDE+DD SIN USAR   *
      * FUNCIONES INTRINSECAS -- NORMALIZA MULTIPLICANDO O     *
      * DIVIDIENDO ENTRE 10 HASTA QUE LA MANTISA QUEDE ENTRE   *
      * 1 Y 9.99, LLEVANDO LA CUENTA DEL EXPONENTE EN UN       *
      *   CONTADOR COMP CON SIGNO                                *
      *----------------------------------------------------------*
       FORMATEA-NOTACION-CIENTIFICA SECTION.
           MOVE ZERO TO WKS-EXPONENTE
           IF WKS-VALOR-ABS = ZERO
               MOVE ZERO TO WKS-MANTISA-ARMADA
           ELSE
               PERFORM NORMALIZA-MANTISA-ARRIBA
                   UNTIL WKS-VALOR-ABS NOT < 1
               PERFORM NORMALIZA-MANTISA-ABAJO
                   UNTIL WKS-VALOR-ABS < 10
               MOVE WKS-VALOR-ABS TO WKS-MANTISA-ARMADA
           END-IF
           IF WKS-EXPONENTE < ZERO
               MOVE "-" TO WKS-EXP-SIGNO
               COMPUTE WKS-EXP-ABS = ZERO - WKS-EXPONENTE
           ELSE
               MOVE "+" TO WKS-EXP-SIGNO
               MOVE WKS-EXPONENTE TO WKS-EXP-ABS
           END-IF
           STRING WKS-MANT-ENTERO DELIMITED BY SIZE
                  "." DELIMITED BY SIZE
                  WKS-MANT-DECIMAL DELIMITED BY SIZE
                  "E" DELIMITED BY SIZE
                  WKS-EXP-SIGNO DELIMITED BY SIZE
                  WKS-EXP-ABS DELIMITED BY SIZE
                  INTO WKS-NOTACION-ARMADA
           END-STRING.
       FORMATEA-NOTACION-CIENTIFICA-E. EXIT.
      *----------------------------------------------------------*
      * VALOR MENOR A 1 -- SUBE LA MANTISA Y BAJA EL EXPONENTE *
      *----------------------------------------------------------*
       NORMALIZA-MANTISA-ARRIBA SECTION.
           COMPUTE WKS-VALOR-ABS ROUNDED = WKS-VALOR-ABS * 10
           SUBTRACT 1 FROM WKS-EXPONENTE.
       NORMALIZA-MANTISA-ARRIBA-E. EXIT.
      *----------------------------------------------------------*
      * VALOR DE 10 O MAS -- BAJA LA MANTISA Y SUBE EL EXPONEN *
      *----------------------------------------------------------*
       NORMALIZA-MANTISA-ABAJO SECTION.
           COMPUTE WKS-VALOR-ABS ROUNDED = WKS-VALOR-ABS / 10
           ADD 1 TO WKS-EXPONENTE.
       NORMALIZA-MANTISA-ABAJO-E. EXIT.
      *----------------------------------------------------------*
      * EVALUA EL FILE STATUS DEL ARCHIVO QUE CORRESPONDE AL   *
      * CICLO ACTUAL DE APERTURA; SI NO ESTA EN "00" SE LLAMA  *
      * A LA RUTINA DE LA CASA DEBD1R00 PARA DOCUMENTAR EL     *
      * ERROR EN EL SPOOL Y SE ABORTA LA CORRIDA -- MISMO      *
      * PATRON DE MORAS1.CBL/MIGRACFS.CBL (TCCP-10512)         *
      *----------------------------------------------------------*
       FILE-STATUS-EXTENDED SECTION.
           EVALUATE WKS-FS-CICLO
               WHEN 1
                   IF FS-WBANMST NOT = ZERO
                       MOVE "WBANMST" TO ARCHIVO
                       CALL "DEBD1R00" USING PROGRAMA, ARCHIVO,
                            ACCION, LLAVE, FS-WBANMST, FSE-WBANMST
                       MOVE 91         TO RETURN-CODE
                       PERFORM CIERRA-ARCHIVOS
                       STOP RUN
                   END-IF
               WHEN 2
                   IF FS-CSACOUN NOT = ZERO
                       MOVE "CSACOUN" TO ARCHIVO
                       CALL "DEBD1R00" USING PROGRAMA, ARCHIVO,
                            ACCION, LLAVE, FS-CSACOUN, FSE-CSACOUN
                       MOVE 91         TO RETURN-CODE
                       PERFORM CIERRA-ARCHIVOS
                       STOP RUN
                   END-IF
               WHEN 3
                   IF FS-CBSAPOP NOT = ZERO
                       MOVE "CBSAPOP" TO ARCHIVO
                       CALL "DEBD1R00" USING PROGRAMA, ARCHIVO,
                            ACCION, LLAVE, FS-CBSAPOP, FSE-CBSAPOP
                       MOVE 91         TO RETURN-CODE
                       PERFORM CIERRA-ARCHIVOS
                       STOP RUN
                   END-IF
               WHEN 4
                   IF FS-PRECIPO NOT = ZERO
                       MOVE "PRECIPO" TO ARCHIVO
                       CALL "DEBD1R00" USING PROGRAMA, ARCHIVO,
                            ACCION, LLAVE, FS-PRECIPO, FSE-PRECIPO
                       MOVE 91         TO RETURN-CODE
                       PERFORM CIERRA-ARCHIVOS
                       STOP RUN
                   END-IF
               WHEN 5
                   IF FS-PPLINCH NOT = ZERO
                       MOVE "PPLINCH" TO ARCHIVO
                       CALL "DEBD1R00" USING PROGRAMA, ARCHIVO,
                            ACCION, LLAVE, FS-PPLINCH, FSE-PPLINCH
                       MOVE 91         TO RETURN-CODE
                       PERFORM CIERRA-ARCHIVOS
                       STOP RUN
                   END-IF
           END-EVALUATE.
       FILE-STATUS-EXTENDED-E. EXIT.
      *----------------------------------------------------------*
      * DESPLIEGA LAS CIFRAS DE CONTROL DE LA CORRIDA -- UNA   *
      * PRACTICA DE TODOS LOS PROGRAMAS DE ESTE GIRO, PARA QUE *
      * OPERACIONES PUEDA CONCILIAR RENGLONES LEIDOS CONTRA    *
      * RENGLONES ESCRITOS                                     *
      *----------------------------------------------------------*
       ESTADISTICAS SECTION.
           DISPLAY "----------------------------------------"
           DISPLAY "RAINMSA1  -  CIFRAS DE CONTROL DE LA CORRIDA"
           MOVE WKS-REN-WBAN-LEIDOS      TO WKS-MASK
           DISPLAY "ESTACIONES WBAN LEIDAS    . . . . " WKS-MASK
           MOVE WKS-REN-CSA-LEIDOS       TO WKS-MASK
           DISPLAY "RENGLONES CSA-COUNTY LEIDOS. . . . " WKS-MASK
           MOVE WKS-REN-CBSA-LEIDOS      TO WKS-MASK
           DISPLAY "RENGLONES CBSA-POP LEIDOS . . . . . " WKS-MASK
           MOVE WKS-REN-PRECIP-LEIDOS    TO WKS-MASK
           DISPLAY "OBSERVACIONES DE LLUVIA LEIDAS. . . " WKS-MASK
           MOVE WKS-WBAN-LARGO           TO WKS-MASK
           DISPLAY "ESTACIONES WBAN EN TABLA. . . . . . " WKS-MASK
           MOVE WKS-MSA-LARGO            TO WKS-MASK
           DISPLAY "CONDADOS METROPOLITANOS EN TABLA. . " WKS-MASK
           MOVE WKS-POB-LARGO            TO WKS-MASK
           DISPLAY "MSA CON POBLACION EXTRAPOLADA . . . " WKS-MASK
           MOVE WKS-RES-LARGO            TO WKS-MASK
           DISPLAY "MSA RESUELTOS CON LLUVIA DIURNA . . " WKS-MASK
           MOVE WKS-REN-REPORTE-ESCRITOS TO WKS-MASK
           DISPLAY "RENGLONES ESCRITOS EN PEOPLEINCHES. " WKS-MASK
           DISPLAY "----------------------------------------".
       ESTADISTICAS-E. EXIT.
      *----------------------------------------------------------*
      * CIERRA LOS CINCO ARCHIVOS DE LA CORRIDA Y TERMINA      *
      *----------------------------------------------------------*
       CIERRA-ARCHIVOS SECTION.
           CLOSE WBANMST
                 CSACOUN
                 CBSAPOP
                 PRECIPO
                 PPLINCH.
       CIERRA-ARCHIVOS-E. EXIT.
