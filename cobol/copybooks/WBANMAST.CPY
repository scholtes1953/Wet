      *----------------------------------------------------------*
      *   COPY WBANMAST                                          *
      *   CAMPOS NORMALIZADOS DEL MAESTRO DE ESTACIONES WBAN     *
      *   (wbanmasterlist.psv -- LINEA CON BARRAS VERTICALES)    *
      *   PEDR 22/01/2024 - REQ TCCP-9140                        *
      *----------------------------------------------------------*
       01  WKS-WBAN-MAESTRO.
           02  WBN-WBAN-ID            PIC X(05).
           02  WBN-ESTADO-PROVINCIA   PIC X(02).
           02  WBN-CONDADO            PIC X(30).
           02  FILLER                 PIC X(63).
