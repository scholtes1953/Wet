      *----------------------------------------------------------*
      *   COPY PRECIP                                            *
      *   CAMPOS NORMALIZADOS DE OBSERVACION DE LLUVIA POR HORA  *
      *   (201505precip.txt -- ORDENADO ASCENDENTE POR WBAN-ID,  *
      *   UN RENGLON POR ESTACION/HORA)                          *
      *   PEDR 22/01/2024 - REQ TCCP-9140                        *
      *   PEDR 26/03/2024 - REQ TCCP-10512: PCP-PRECIPITACION    *
      *              PASA A ALFANUMERICO; EL DATO CRUDO PUEDE    *
      *              VENIR EN BLANCO O CON "T" (TRAZA) Y NO      *
      *              SIEMPRE ES UN NUMERO VALIDO.                *
      *----------------------------------------------------------*
       01  WKS-PRECIPITACION.
           02  PCP-WBAN-ID            PIC X(05).
           02  PCP-FECHA-AAAAMMDD     PIC 9(08).
           02  PCP-HORA               PIC 9(02).
           02  PCP-PRECIPITACION      PIC X(06).
           02  PCP-BANDERA-PRECIP     PIC X(02).
           02  FILLER                 PIC X(80).
