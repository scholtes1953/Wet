      *----------------------------------------------------------*
      *   COPY PPLINCH                                           *
      *   CAMPOS DE LA LINEA DE SALIDA DEL REPORTE PEOPLEINCHES  *
      *   (peopleinches.csv -- UNA LINEA POR MSA RESUELTO, MAS   *
      *   EL ENCABEZADO FIJO DE LA PRIMERA LINEA)                *
      *   PEDR 22/01/2024 - REQ TCCP-9140                        *
      *   PEDR 25/03/2024 - REQ TCCP-10512: SE AGREGA EL         *
      *              ENCABEZADO Y EL AREA PARA ARMAR LA LINEA    *
      *              DELIMITADA POR COMA CON EL NOMBRE ENTRE     *
      *              COMILLAS (ANTES SALIA EN COLUMNAS FIJAS).   *
      *----------------------------------------------------------*
       01  WKS-RPT-ENCABEZADO         PIC X(20)
                                      VALUE "MSA,PeopleInches".
       01  WKS-REPORTE-PPLINCH.
           02  RPT-NOMBRE-MSA         PIC X(60).
           02  RPT-LLUVIA-PERSONAS    PIC X(12).
           02  RPT-LINEA-ARMADA       PIC X(90).
           02  FILLER                 PIC X(30).
