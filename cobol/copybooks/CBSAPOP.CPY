      *----------------------------------------------------------*
      *   COPY CBSAPOP                                           *
      *   CAMPOS NORMALIZADOS DE POBLACION ESTIMADA POR CBSA     *
      *   (CBSA-EST2012-01.csv -- COLUMNAS 2010/2011/2012,       *
      *   CIFRAS PUEDEN LLEVAR COMA DE MILLAR ENTRE COMILLAS)    *
      *   PEDR 22/01/2024 - REQ TCCP-9140                        *
      *----------------------------------------------------------*
       01  WKS-CBSA-POBLACION.
           02  CBP-NOMBRE-MSA         PIC X(60).
           02  CBP-POBLACION-2010     PIC 9(09).
           02  CBP-POBLACION-2011     PIC 9(09).
           02  CBP-POBLACION-2012     PIC 9(09).
           02  FILLER                 PIC X(33).
