      *----------------------------------------------------------*
      *   COPY CSACOUN                                           *
      *   CAMPOS NORMALIZADOS DE PERTENENCIA CONDADO/CSA-CBSA    *
      *   (2013Feb_CSAList1.csv -- LINEA SEPARADA POR COMAS,     *
      *   CAMPOS ENTRECOMILLADOS PUEDEN LLEVAR COMA EMBEBIDA)    *
      *   PEDR 22/01/2024 - REQ TCCP-9140                        *
      *----------------------------------------------------------*
       01  WKS-CSA-CONDADO.
           02  CSA-TITULO-CBSA        PIC X(60).
           02  CSA-INDICADOR-METRO    PIC X(30).
           02  CSA-NOMBRE-CONDADO     PIC X(30).
           02  CSA-NOMBRE-ESTADO      PIC X(20).
           02  FILLER                 PIC X(60).
