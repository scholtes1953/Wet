      *----------------------------------------------------------*
      *   COPY STATES                                            *
      *   TABLA DE NOMBRES DE ESTADO/PROVINCIA A CODIGO DE 2     *
      *   LETRAS -- 50 ESTADOS, DISTRITO DE COLUMBIA, 5          *
      *   TERRITORIOS, 3 CODIGOS DE FUERZAS ARMADAS Y 10         *
      *   PROVINCIAS CANADIENSES (69 RENGLONES EN TOTAL), EN     *
      *   ORDEN ALFABETICO ASCENDENTE PARA SEARCH ALL.           *
      *   PEDR 22/01/2024 - REQ TCCP-9140                        *
      *----------------------------------------------------------*
       01  WKS-ESTADOS-DATOS.
           02 FILLER PIC X(26) VALUE "ALABAMA                 AL".
           02 FILLER PIC X(26) VALUE "ALASKA                  AK".
           02 FILLER PIC X(26) VALUE "ALBERTA                 AB".
           02 FILLER PIC X(26) VALUE "AMERICAN SAMOA          AS".
           02 FILLER PIC X(26) VALUE "ARIZONA                 AZ".
           02 FILLER PIC X(26) VALUE "ARKANSAS                AR".
           02 FILLER PIC X(26) VALUE "ARMED FORCES AMERICAS   AA".
           02 FILLER PIC X(26) VALUE "ARMED FORCES EUROPE     AE".
           02 FILLER PIC X(26) VALUE "ARMED FORCES PACIFIC    AP".
           02 FILLER PIC X(26) VALUE "BRITISH COLUMBIA        BC".
           02 FILLER PIC X(26) VALUE "CALIFORNIA              CA".
           02 FILLER PIC X(26) VALUE "COLORADO                CO".
           02 FILLER PIC X(26) VALUE "CONNECTICUT             CT".
           02 FILLER PIC X(26) VALUE "DELAWARE                DE".
           02 FILLER PIC X(26) VALUE "DISTRICT OF COLUMBIA    DC".
           02 FILLER PIC X(26) VALUE "FLORIDA                 FL".
           02 FILLER PIC X(26) VALUE "GEORGIA                 GA".
           02 FILLER PIC X(26) VALUE "GUAM                    GU".
           02 FILLER PIC X(26) VALUE "HAWAII                  HI".
           02 FILLER PIC X(26) VALUE "IDAHO                   ID".
           02 FILLER PIC X(26) VALUE "ILLINOIS                IL".
           02 FILLER PIC X(26) VALUE "INDIANA                 IN".
           02 FILLER PIC X(26) VALUE "IOWA                    IA".
           02 FILLER PIC X(26) VALUE "KANSAS                  KS".
           02 FILLER PIC X(26) VALUE "KENTUCKY                KY".
           02 FILLER PIC X(26) VALUE "LOUISIANA               LA".
           02 FILLER PIC X(26) VALUE "MAINE                   ME".
           02 FILLER PIC X(26) VALUE "MANITOBA                MB".
           02 FILLER PIC X(26) VALUE "MARYLAND                MD".
           02 FILLER PIC X(26) VALUE "MASSACHUSETTS           MA".
           02 FILLER PIC X(26) VALUE "MICHIGAN                MI".
           02 FILLER PIC X(26) VALUE "MINNESOTA               MN".
           02 FILLER PIC X(26) VALUE "MISSISSIPPI             MS".
           02 FILLER PIC X(26) VALUE "MISSOURI                MO".
           02 FILLER PIC X(26) VALUE "MONTANA                 MT".
           02 FILLER PIC X(26) VALUE "NEBRASKA                NE".
           02 FILLER PIC X(26) VALUE "NEVADA                  NV".
           02 FILLER PIC X(26) VALUE "NEW BRUNSWICK           NB".
           02 FILLER PIC X(26) VALUE "NEW HAMPSHIRE           NH".
           02 FILLER PIC X(26) VALUE "NEW JERSEY              NJ".
           02 FILLER PIC X(26) VALUE "NEW MEXICO              NM".
           02 FILLER PIC X(26) VALUE "NEW YORK                NY".
           02 FILLER PIC X(26) VALUE "NEWFOUNDLAND            NL".
           02 FILLER PIC X(26) VALUE "NORTH CAROLINA          NC".
           02 FILLER PIC X(26) VALUE "NORTH DAKOTA            ND".
           02 FILLER PIC X(26) VALUE "NORTHERN MARIANAS       MP".
           02 FILLER PIC X(26) VALUE "NOVA SCOTIA             NS".
           02 FILLER PIC X(26) VALUE "OHIO                    OH".
           02 FILLER PIC X(26) VALUE "OKLAHOMA                OK".
           02 FILLER PIC X(26) VALUE "ONTARIO                 ON".
           02 FILLER PIC X(26) VALUE "OREGON                  OR".
           02 FILLER PIC X(26) VALUE "PENNSYLVANIA            PA".
           02 FILLER PIC X(26) VALUE "PRINCE EDWARD ISLAND    PE".
           02 FILLER PIC X(26) VALUE "PUERTO RICO             PR".
           02 FILLER PIC X(26) VALUE "QUEBEC                  QC".
           02 FILLER PIC X(26) VALUE "RHODE ISLAND            RI".
           02 FILLER PIC X(26) VALUE "SASKATCHEWAN            SK".
           02 FILLER PIC X(26) VALUE "SOUTH CAROLINA          SC".
           02 FILLER PIC X(26) VALUE "SOUTH DAKOTA            SD".
           02 FILLER PIC X(26) VALUE "TENNESSEE               TN".
           02 FILLER PIC X(26) VALUE "TEXAS                   TX".
           02 FILLER PIC X(26) VALUE "UTAH                    UT".
           02 FILLER PIC X(26) VALUE "VERMONT                 VT".
           02 FILLER PIC X(26) VALUE "VIRGIN ISLANDS          VI".
           02 FILLER PIC X(26) VALUE "VIRGINIA                VA".
           02 FILLER PIC X(26) VALUE "WASHINGTON              WA".
           02 FILLER PIC X(26) VALUE "WEST VIRGINIA           WV".
           02 FILLER PIC X(26) VALUE "WISCONSIN               WI".
           02 FILLER PIC X(26) VALUE "WYOMING                 WY".
       01  WKS-TABLA-ESTADOS REDEFINES WKS-ESTADOS-DATOS.
           02  WKS-ESTADOS OCCURS 69 TIMES
                           ASCENDING KEY WKS-NOMBRE-ESTADO
                           INDEXED   BY  IDX-ESTADO.
               03  WKS-NOMBRE-ESTADO     PIC X(24).
               03  WKS-CODIGO-ESTADO     PIC X(02).
